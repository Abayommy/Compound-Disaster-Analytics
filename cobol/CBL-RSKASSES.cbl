000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    RSKASSES
000300* ORIGINAL AUTHOR: T. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/14/92 T. OKAFOR      CREATED AS THE COMPOUND-RISK BATCH      EOC-0041
000900*                         DRIVER FOR THE EOC DAILY CONDITIONS
001000*                         FEED, REQUEST EOC-0041.
001100* 02/11/93 T. OKAFOR      SCORING LOGIC FOR THE COMPOUND-RISK     EOC-0042
001200*                         FORMULA ADDED IN-LINE, REQUEST EOC-0042.
001300* 07/19/94 T. OKAFOR      DROUGHT STRESS AND HUMIDITY FACTOR      EOC-0061
001400*                         TERMS ADDED TO THE IN-LINE SCORING,
001500*                         REQUEST EOC-0061.
001600* 11/15/95 R. DELACRUZ    SCORING LOGIC EXTRACTED TO RSKENGIN SO  EOC-0077
001700*                         THE VALIDATION HARNESS COULD CALL IT
001800*                         DIRECT WITHOUT DRIVING A FULL FILE
001900*                         PASS, REQUEST EOC-0077.
002000* 11/30/98 R. DELACRUZ    CENTURY ROLLOVER REVIEW OF OBS-DATE AND  Y2K-REV
002100*                         PEAK-DATE FIELDS - FOUR-DIGIT YEAR
002200*                         ALREADY IN USE, NO CHANGE REQUIRED.
002300* 04/08/02 S. MAYHEW      RISK-LEVEL AND INFRA-IMPACT PRINT       EOC-0103
002400*                         PICTURES WIDENED TO MATCH THE RSKENGIN
002500*                         EOC-0103 CHANGE.
002600* 08/15/07 S. MAYHEW      ADDED CONTROL-TOTAL CROSS-CHECK OF THE  EOC-0144
002700*                         PER-LEVEL COUNTS AGAINST RECORDS
002800*                         PROCESSED, REQUEST EOC-0144.
002810* 09/14/09 S. MAYHEW      ADDED THE BAD-OPEN ABORT ON THE         EOC-0155
002820*                         CONDITIONS FILE AND COMBINED THE FOUR
002830*                         PER-RECORD PERFORMS IN 2000- INTO ONE
002840*                         PERFORM...THRU RANGE, REQUEST EOC-0155.
002900*---------------------------------------------------------------*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  RSKASSES.
003200 AUTHOR. T. OKAFOR.
003300 INSTALLATION. EMERGENCY OPERATIONS CENTER - SYSTEMS.
003400 DATE-WRITTEN. 09/14/92.
003500 DATE-COMPILED.
003600 SECURITY. NON-CONFIDENTIAL.
003700*---------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004150 SPECIAL-NAMES.
004160     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CONDITIONS-FILE  ASSIGN TO CONDFILE
004810         FILE STATUS IS WS-CONDITIONS-FILE-STATUS.
004900     SELECT ASSESSMENT-FILE  ASSIGN TO ASMTFILE.
005000     SELECT PRINT-FILE       ASSIGN TO UT-S-PRTFILE.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 FILE SECTION.
005500 FD  CONDITIONS-FILE
005600         RECORDING MODE F.
005700 COPY RSKCOND.
005800*---------------------------------------------------------------*
005900 FD  ASSESSMENT-FILE
006000         RECORDING MODE F.
006100 COPY RSKASMT.
006200*---------------------------------------------------------------*
006300 FD  PRINT-FILE
006400         RECORDING MODE IS F.
006500 01  PRINT-RECORD.
006600     05  PRINT-LINE                  PIC X(132).
006700*---------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000 01   REPORT-LINES.
007100*---------------------------------------------------------------*
007200     05  NEXT-REPORT-LINE            PIC X(132).
007300*---------------------------------------------------------------*
007400     05  DETAIL-LINE-1.
007500         10  DL1-DATE.
007600             15  DL1-YYYY             PIC X(04).
007700             15  FILLER               PIC X(01) VALUE '-'.
007800             15  DL1-MM               PIC X(02).
007900             15  FILLER               PIC X(01) VALUE '-'.
008000             15  DL1-DD               PIC X(02).
008100         10  FILLER                   PIC X(02) VALUE SPACE.
008200         10  DL1-TEMPERATURE          PIC ZZ9.9.
008300         10  FILLER                   PIC X(02) VALUE SPACE.
008400         10  DL1-PRECIPITATION        PIC Z9.99.
008500         10  FILLER                   PIC X(02) VALUE SPACE.
008600         10  DL1-HUMIDITY             PIC ZZ9.
008700         10  FILLER                   PIC X(02) VALUE SPACE.
008800         10  DL1-POWER-DEMAND         PIC ZZZZ9.
008900         10  FILLER                   PIC X(02) VALUE SPACE.
009000         10  DL1-RISK-SCORE           PIC 9.999.
009100         10  FILLER                   PIC X(02) VALUE SPACE.
009200         10  DL1-RISK-LEVEL           PIC X(08).
009300         10  FILLER                   PIC X(02) VALUE SPACE.
009400         10  DL1-ANOMALY-FLAG         PIC X(01).
009500         10  FILLER                   PIC X(02) VALUE SPACE.
009600         10  DL1-INFRA-IMPACT         PIC X(08).
009700         10  FILLER                   PIC X(02) VALUE SPACE.
009800         10  DL1-CONFIDENCE           PIC 9.999.
009900         10  FILLER                   PIC X(02) VALUE SPACE.
010000         10  DL1-RECOMMEND-CODES      PIC X(20).
010100         10  FILLER                   PIC X(14) VALUE SPACE.
010200*---------------------------------------------------------------*
010300     05  HEADING-LINE-1.
010400         10  FILLER                   PIC X(40) VALUE SPACE.
010500         10  FILLER                   PIC X(34)
010600                 VALUE 'COMPOUND DISASTER RISK ASSESSMENT'.
010700         10  FILLER                   PIC X(08) VALUE SPACE.
010800         10  FILLER                   PIC X(05) VALUE 'PAGE '.
010900         10  HL1-PAGE-NUM             PIC ZZZ9.
011000         10  FILLER                   PIC X(41) VALUE SPACE.
011100*---------------------------------------------------------------*
011200     05  HEADING-LINE-2.
011300         10  FILLER                   PIC X(55) VALUE SPACE.
011400         10  FILLER                   PIC X(08) VALUE 'RUN DATE'.
011500         10  FILLER                   PIC X(01) VALUE SPACE.
011600         10  HL2-YEAR-OUT             PIC 9999.
011700         10  FILLER                   PIC X(01) VALUE '-'.
011800         10  HL2-MONTH-OUT            PIC 99.
011900         10  FILLER                   PIC X(01) VALUE '-'.
012000         10  HL2-DAY-OUT              PIC 99.
012100         10  FILLER                   PIC X(62) VALUE SPACE.
012200*---------------------------------------------------------------*
012300     05  HEADING-LINE-3.
012400         10  FILLER PIC X(11) VALUE '   DATE    '.
012500         10  FILLER PIC X(08) VALUE '  TEMP  '.
012600         10  FILLER PIC X(08) VALUE ' PRECIP '.
012700         10  FILLER PIC X(06) VALUE 'HUMID '.
012800         10  FILLER PIC X(08) VALUE ' POWER  '.
012900         10  FILLER PIC X(08) VALUE ' SCORE  '.
013000         10  FILLER PIC X(10) VALUE 'LEVEL     '.
013100         10  FILLER PIC X(07) VALUE 'ANOM   '.
013200         10  FILLER PIC X(10) VALUE 'IMPACT    '.
013300         10  FILLER PIC X(08) VALUE ' CONF   '.
013400         10  FILLER PIC X(22) VALUE 'RECOMMENDATION CODES  '.
013500         10  FILLER PIC X(09) VALUE SPACE.
013600*---------------------------------------------------------------*
013700     05  HEADING-LINE-4.
013800         10  FILLER PIC X(130) VALUE ALL '-'.
013900         10  FILLER PIC X(02) VALUE SPACE.
014000*---------------------------------------------------------------*
014100     05  TOTALS-LINE-1.
014200         10  FILLER                   PIC X(10) VALUE SPACE.
014300         10  FILLER                   PIC X(20)
014400                 VALUE 'RECORDS PROCESSED . '.
014500         10  TL1-COUNT                PIC ZZZ9.
014600         10  FILLER                   PIC X(98) VALUE SPACE.
014700*---------------------------------------------------------------*
014800     05  TOTALS-LINE-2.
014900         10  FILLER                   PIC X(10) VALUE SPACE.
015000         10  TL2-LEVEL-NAME           PIC X(08).
015100         10  FILLER                   PIC X(08) VALUE ' COUNT .'.
015200         10  TL2-COUNT                PIC ZZZ9.
015300         10  FILLER                   PIC X(102) VALUE SPACE.
015400*---------------------------------------------------------------*
015500     05  TOTALS-LINE-3.
015600         10  FILLER                   PIC X(10) VALUE SPACE.
015700         10  FILLER                   PIC X(20)
015800                 VALUE 'ANOMALY DAYS . . . .'.
015900         10  FILLER                   PIC X(01) VALUE SPACE.
016000         10  TL3-COUNT                PIC ZZZ9.
016100         10  FILLER                   PIC X(97) VALUE SPACE.
016200*---------------------------------------------------------------*
016300     05  TOTALS-LINE-4.
016400         10  FILLER                   PIC X(10) VALUE SPACE.
016500         10  FILLER                   PIC X(20)
016600                 VALUE 'PEAK RISK SCORE .  .'.
016700         10  TL4-PEAK-SCORE           PIC 9.999.
016800         10  FILLER                   PIC X(07) VALUE ' ON DT '.
016900         10  TL4-PEAK-YYYY            PIC 9999.
017000         10  FILLER                   PIC X(01) VALUE '-'.
017100         10  TL4-PEAK-MM              PIC 99.
017200         10  FILLER                   PIC X(01) VALUE '-'.
017300         10  TL4-PEAK-DD              PIC 99.
017400         10  FILLER                   PIC X(81) VALUE SPACE.
017500*---------------------------------------------------------------*
017600     05  TOTALS-LINE-5.
017700         10  FILLER                   PIC X(10) VALUE SPACE.
017800         10  FILLER                   PIC X(20)
017900                 VALUE 'AVERAGE RISK SCORE .'.
018000         10  TL5-AVERAGE-SCORE        PIC 9.999.
018100         10  FILLER                   PIC X(97) VALUE SPACE.
018200*---------------------------------------------------------------*
018300 COPY RSKLINK.
018400*---------------------------------------------------------------*
018500 01  WS-SWITCHES-MISC.
018600     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
018650         88  END-OF-FILE                       VALUE 'Y'.
018660     05  FILLER                      PIC X(01).
018800*---------------------------------------------------------------*
018900* FILE-LEVEL ACCUMULATORS.  THERE ARE NO CONTROL BREAKS WITHIN
019000* THE CONDITIONS FILE - THESE ROLL FOR THE WHOLE RUN AND PRINT
019100* ONCE, AT END OF FILE, IN 5000-PRINT-TOTALS-BLOCK.
019200*---------------------------------------------------------------*
019300 01  WS-ACCUMULATORS.
019400     05  WS-RECORDS-PROCESSED        PIC 9(04) COMP VALUE 0.
019500     05  WS-ANOMALY-DAYS             PIC 9(04) COMP VALUE 0.
019600     05  WS-SCORE-SUM                PIC 9(05)V9(03) COMP
019700                                                     VALUE 0.
019800     05  WS-AVERAGE-SCORE            PIC 9(01)V9(03) COMP
019900                                                     VALUE 0.
020000     05  WS-PEAK-SCORE               PIC 9(01)V9(03) COMP
020100                                                     VALUE 0.
020105     05  FILLER                      PIC X(01).
020110*---------------------------------------------------------------*
020120* RAW-BYTES VIEW OF THE ACCUMULATOR BLOCK, DISPLAYED UNEDITED AS
020130* THE RUN-TOTALS LINE AT CLOSE, REQUEST EOC-0144.  S.MAYHEW.
020150*---------------------------------------------------------------*
020160 01  WS-ACCUMULATORS-ALT REDEFINES WS-ACCUMULATORS.
020170     05  WS-ACCUMULATORS-RAW         PIC X(25).
020200*---------------------------------------------------------------*
020300* PEAK-DATE IS KEPT AS A Y/M/D GROUP SO THE TOTALS LINE CAN BE
020400* HYPHENATED WITHOUT A SEPARATE EDIT MOVE.  THE ALTERNATE VIEW
020500* BELOW IS THE RAW EIGHT-BYTE FORM FOR COMPARISON AGAINST THE
020600* INPUT RECORD'S CD-OBS-DATE.  S.MAYHEW EOC-0103.
020700*---------------------------------------------------------------*
020800 01  WS-PEAK-DATE-GROUP.
020900     05  WS-PEAK-YYYY                PIC 9(04).
021000     05  WS-PEAK-MM                  PIC 9(02).
021100     05  WS-PEAK-DD                  PIC 9(02).
021150     05  FILLER                      PIC X(01).
021200 01  WS-PEAK-DATE-ALT REDEFINES WS-PEAK-DATE-GROUP.
021300     05  WS-PEAK-DATE-RAW            PIC X(09).
021400*---------------------------------------------------------------*
021500* PER-LEVEL COUNTS.  THE TABLE VIEW LETS 5010- PRINT ALL FOUR
021600* LINES WITH ONE PARAGRAPH AND LETS 2900- SUM THEM FOR THE
021700* CONTROL-TOTAL CROSS-CHECK, REQUEST EOC-0144.
021800*---------------------------------------------------------------*
021900 01  WS-LEVEL-TOTALS.
022000     05  WS-LOW-COUNT                PIC 9(04) COMP VALUE 0.
022100     05  WS-MODERATE-COUNT           PIC 9(04) COMP VALUE 0.
022200     05  WS-HIGH-COUNT               PIC 9(04) COMP VALUE 0.
022300     05  WS-EXTREME-COUNT            PIC 9(04) COMP VALUE 0.
022350     05  FILLER                      PIC X(01).
022400 01  WS-LEVEL-TOTALS-ALT REDEFINES WS-LEVEL-TOTALS.
022500     05  WS-LEVEL-COUNT-TBL OCCURS 4 TIMES
022600                                     PIC 9(04) COMP.
022650     05  FILLER                      PIC X(01).
022700*---------------------------------------------------------------*
022800 77  WS-CROSS-CHECK-TOTAL            PIC 9(04) COMP VALUE 0.
022900 77  WS-SLOT-IDX                     PIC 9(02) COMP VALUE 0.
022910 01  WS-COND-FILE-STATUS-GROUP.
022915     05  WS-CONDITIONS-FILE-STATUS   PIC X(02) VALUE '00'.
022920         88  CONDITIONS-FILE-OK                 VALUE '00'.
022930     05  FILLER                      PIC X(01).
023000*---------------------------------------------------------------*
023100 COPY PRINTCTL.
023200*===============================================================*
023300 PROCEDURE DIVISION.
023400*---------------------------------------------------------------*
023500 0000-MAIN-PROCESSING.
023600*---------------------------------------------------------------*
023700     PERFORM 1000-OPEN-FILES.
023800     PERFORM 8000-READ-CONDITIONS-FILE.
023900     PERFORM 2000-PROCESS-CONDITIONS-FILE
024000         UNTIL END-OF-FILE.
024100     PERFORM 2900-VERIFY-LEVEL-TOTALS.
024200     PERFORM 5000-PRINT-TOTALS-BLOCK.
024210     DISPLAY 'RSKASSES - RUN TOTALS ' WS-ACCUMULATORS-RAW.
024300     PERFORM 3000-CLOSE-FILES.
024400     MOVE ZERO                       TO RETURN-CODE.
024500     GOBACK.
024600*---------------------------------------------------------------*
024700 1000-OPEN-FILES.
024800*---------------------------------------------------------------*
024900     OPEN INPUT  CONDITIONS-FILE
025000          OUTPUT ASSESSMENT-FILE
025100                 PRINT-FILE.
025110*    BAD-OPEN ABORT - MIRRORS THE OLD CSV OPEN CHECKS, REQUEST
025120*    EOC-0155.  SKIPS STRAIGHT TO THE CLOSE/GOBACK PARAGRAPH
025130*    WITHOUT DRIVING A READ AGAINST A FILE THAT NEVER OPENED.
025140     IF  NOT CONDITIONS-FILE-OK
025150         DISPLAY 'RSKASSES - CONDITIONS OPEN FAILED - STATUS '
025160             WS-CONDITIONS-FILE-STATUS
025170         GO TO 9900-ABORT-RUN
025180     END-IF.
025200     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
025300     MOVE WS-CURRENT-YEAR            TO HL2-YEAR-OUT.
025400     MOVE WS-CURRENT-MONTH           TO HL2-MONTH-OUT.
025500     MOVE WS-CURRENT-DAY             TO HL2-DAY-OUT.
025600*---------------------------------------------------------------*
025700 2000-PROCESS-CONDITIONS-FILE.
025800*---------------------------------------------------------------*
025900     PERFORM 2100-CALL-RISK-ENGINE THRU 2400-ACCUMULATE-TOTALS.
026300     PERFORM 8000-READ-CONDITIONS-FILE.
026400*---------------------------------------------------------------*
026500 2100-CALL-RISK-ENGINE.
026600*---------------------------------------------------------------*
026700     MOVE CD-TEMPERATURE             TO LK-TEMPERATURE.
026800     MOVE CD-PRECIPITATION           TO LK-PRECIPITATION.
026900     MOVE CD-HUMIDITY                TO LK-HUMIDITY.
027000     MOVE CD-POWER-DEMAND             TO LK-POWER-DEMAND.
027100     MOVE CD-SOIL-MOISTURE           TO LK-SOIL-MOISTURE.
027200     CALL 'RSKENGIN' USING LK-RISK-PARAMETERS.
027300*---------------------------------------------------------------*
027400 2200-WRITE-ASSESSMENT-RECORD.
027500*---------------------------------------------------------------*
027600     MOVE SPACES                     TO AR-ASSESSMENT-RECORD.
027700     MOVE CD-OBS-DATE                TO AR-OBS-DATE.
027800     MOVE LK-RISK-SCORE               TO AR-RISK-SCORE.
027900     MOVE LK-RISK-LEVEL               TO AR-RISK-LEVEL.
028000     MOVE LK-ANOMALY-FLAG             TO AR-ANOMALY-FLAG.
028100     MOVE LK-INFRA-IMPACT             TO AR-INFRA-IMPACT.
028200     MOVE LK-CONFIDENCE               TO AR-CONFIDENCE.
028300     MOVE LK-RECOMMENDATION-CODES     TO AR-RECOMMENDATION-CODES.
028400     WRITE AR-ASSESSMENT-RECORD.
028500*---------------------------------------------------------------*
028600 2300-PRINT-DETAIL-LINE.
028700*---------------------------------------------------------------*
028800     MOVE CD-OBS-YYYY                TO DL1-YYYY.
028900     MOVE CD-OBS-MM                   TO DL1-MM.
029000     MOVE CD-OBS-DD                   TO DL1-DD.
029100     MOVE CD-TEMPERATURE              TO DL1-TEMPERATURE.
029200     MOVE CD-PRECIPITATION            TO DL1-PRECIPITATION.
029300     MOVE CD-HUMIDITY                 TO DL1-HUMIDITY.
029400     MOVE CD-POWER-DEMAND             TO DL1-POWER-DEMAND.
029500     MOVE LK-RISK-SCORE               TO DL1-RISK-SCORE.
029600     MOVE LK-RISK-LEVEL               TO DL1-RISK-LEVEL.
029700     MOVE LK-ANOMALY-FLAG             TO DL1-ANOMALY-FLAG.
029800     MOVE LK-INFRA-IMPACT             TO DL1-INFRA-IMPACT.
029900     MOVE LK-CONFIDENCE               TO DL1-CONFIDENCE.
030000     MOVE LK-RECOMMENDATION-CODES     TO DL1-RECOMMEND-CODES.
030100     MOVE DETAIL-LINE-1               TO NEXT-REPORT-LINE.
030200     PERFORM 9000-PRINT-REPORT-LINE.
030300*---------------------------------------------------------------*
030400 2400-ACCUMULATE-TOTALS.
030500*---------------------------------------------------------------*
030600     ADD 1                           TO WS-RECORDS-PROCESSED.
030700     ADD LK-RISK-SCORE                TO WS-SCORE-SUM.
030800     IF  LK-ANOMALY-FLAG = 'Y'
030900         ADD 1                       TO WS-ANOMALY-DAYS
031000     END-IF.
031100     IF  LK-RISK-SCORE > WS-PEAK-SCORE
031200         MOVE LK-RISK-SCORE           TO WS-PEAK-SCORE
031300         MOVE CD-OBS-YYYY             TO WS-PEAK-YYYY
031400         MOVE CD-OBS-MM               TO WS-PEAK-MM
031500         MOVE CD-OBS-DD               TO WS-PEAK-DD
031600     END-IF.
031700     EVALUATE LK-RISK-LEVEL
031800         WHEN 'LOW     '
031900             ADD 1                   TO WS-LOW-COUNT
032000         WHEN 'MODERATE'
032100             ADD 1                   TO WS-MODERATE-COUNT
032200         WHEN 'HIGH    '
032300             ADD 1                   TO WS-HIGH-COUNT
032400         WHEN 'EXTREME '
032500             ADD 1                   TO WS-EXTREME-COUNT
032600     END-EVALUATE.
032700*---------------------------------------------------------------*
032800 2900-VERIFY-LEVEL-TOTALS.
032900*---------------------------------------------------------------*
033000*    CONTROL-TOTAL CROSS-CHECK - THE FOUR LEVEL COUNTS MUST ADD
033100*    BACK TO RECORDS PROCESSED.  A MISMATCH MEANS RSKENGIN
033200*    RETURNED A RISK-LEVEL THE EVALUATE ABOVE DOES NOT KNOW
033300*    ABOUT.  REQUEST EOC-0144.
033400*---------------------------------------------------------------*
033500     MOVE ZERO                       TO WS-CROSS-CHECK-TOTAL.
033600     PERFORM 2910-ADD-ONE-LEVEL-COUNT
033700         VARYING WS-SLOT-IDX FROM 1 BY 1 UNTIL WS-SLOT-IDX > 4.
033800     IF  WS-CROSS-CHECK-TOTAL NOT = WS-RECORDS-PROCESSED
033900         DISPLAY 'RSKASSES - LEVEL COUNT CROSS-CHECK FAILED'
034000     END-IF.
034100*---------------------------------------------------------------*
034200 2910-ADD-ONE-LEVEL-COUNT.
034300*---------------------------------------------------------------*
034400     ADD WS-LEVEL-COUNT-TBL(WS-SLOT-IDX)
034500                                     TO WS-CROSS-CHECK-TOTAL.
034600*---------------------------------------------------------------*
034700 3000-CLOSE-FILES.
034800*---------------------------------------------------------------*
034900     CLOSE CONDITIONS-FILE
035000           ASSESSMENT-FILE
035100           PRINT-FILE.
035200*---------------------------------------------------------------*
035300 5000-PRINT-TOTALS-BLOCK.
035400*---------------------------------------------------------------*
035500     MOVE WS-RECORDS-PROCESSED       TO TL1-COUNT.
035600     MOVE TOTALS-LINE-1              TO NEXT-REPORT-LINE.
035700     PERFORM 9000-PRINT-REPORT-LINE.
035800     PERFORM 5010-PRINT-ONE-LEVEL-TOTAL
035900         VARYING WS-SLOT-IDX FROM 1 BY 1 UNTIL WS-SLOT-IDX > 4.
036000     MOVE WS-ANOMALY-DAYS            TO TL3-COUNT.
036100     MOVE TOTALS-LINE-3              TO NEXT-REPORT-LINE.
036200     PERFORM 9000-PRINT-REPORT-LINE.
036300     MOVE WS-PEAK-SCORE               TO TL4-PEAK-SCORE.
036400     MOVE WS-PEAK-YYYY               TO TL4-PEAK-YYYY.
036500     MOVE WS-PEAK-MM                 TO TL4-PEAK-MM.
036600     MOVE WS-PEAK-DD                 TO TL4-PEAK-DD.
036700     MOVE TOTALS-LINE-4              TO NEXT-REPORT-LINE.
036800     PERFORM 9000-PRINT-REPORT-LINE.
036900     IF  WS-RECORDS-PROCESSED > ZERO
037000         COMPUTE WS-AVERAGE-SCORE ROUNDED
037100             = WS-SCORE-SUM / WS-RECORDS-PROCESSED
037200     ELSE
037300         MOVE ZERO                   TO WS-AVERAGE-SCORE
037400     END-IF.
037500     MOVE WS-AVERAGE-SCORE           TO TL5-AVERAGE-SCORE.
037600     MOVE TOTALS-LINE-5              TO NEXT-REPORT-LINE.
037700     PERFORM 9000-PRINT-REPORT-LINE.
037800*---------------------------------------------------------------*
037900 5010-PRINT-ONE-LEVEL-TOTAL.
038000*---------------------------------------------------------------*
038100     EVALUATE WS-SLOT-IDX
038200         WHEN 1  MOVE 'LOW     '      TO TL2-LEVEL-NAME
038300         WHEN 2  MOVE 'MODERATE'      TO TL2-LEVEL-NAME
038400         WHEN 3  MOVE 'HIGH    '      TO TL2-LEVEL-NAME
038500         WHEN 4  MOVE 'EXTREME '      TO TL2-LEVEL-NAME
038600     END-EVALUATE.
038700     MOVE WS-LEVEL-COUNT-TBL(WS-SLOT-IDX) TO TL2-COUNT.
038800     MOVE TOTALS-LINE-2               TO NEXT-REPORT-LINE.
038900     PERFORM 9000-PRINT-REPORT-LINE.
039000*---------------------------------------------------------------*
039100 8000-READ-CONDITIONS-FILE.
039200*---------------------------------------------------------------*
039300     READ CONDITIONS-FILE
039400         AT END MOVE 'Y'             TO END-OF-FILE-SW.
039500*---------------------------------------------------------------*
039510 9900-ABORT-RUN.
039520*---------------------------------------------------------------*
039530*    LANDING SPOT FOR THE BAD-OPEN GO TO IN 1000-OPEN-FILES.
039540*    ASSESSMENT-FILE AND PRINT-FILE ARE STILL OPEN EVEN THOUGH
039550*    CONDITIONS-FILE NEVER WAS, SO CLOSE ONLY THOSE TWO BEFORE
039560*    RETURNING A NONZERO CODE, REQUEST EOC-0155.
039570     CLOSE ASSESSMENT-FILE
039580           PRINT-FILE.
039590     MOVE 16                         TO RETURN-CODE.
039600     GOBACK.
039610*---------------------------------------------------------------*
039620 9000-PRINT-REPORT-LINE.
039700*---------------------------------------------------------------*
039800     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
039900        PERFORM 9100-PRINT-HEADING-LINES.
040000     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
040100     PERFORM 9120-WRITE-PRINT-LINE.
040200*---------------------------------------------------------------*
040300 9100-PRINT-HEADING-LINES.
040400*---------------------------------------------------------------*
040500     MOVE PAGE-COUNT                  TO HL1-PAGE-NUM.
040600     MOVE HEADING-LINE-1               TO PRINT-LINE.
040700     PERFORM 9110-WRITE-TOP-OF-PAGE.
040800     MOVE 2                           TO LINE-SPACEING.
040900     MOVE HEADING-LINE-2               TO PRINT-LINE.
041000     PERFORM 9120-WRITE-PRINT-LINE.
041100     MOVE 1                           TO LINE-SPACEING.
041200     MOVE HEADING-LINE-3               TO PRINT-LINE.
041300     PERFORM 9120-WRITE-PRINT-LINE.
041400     MOVE HEADING-LINE-4               TO PRINT-LINE.
041500     PERFORM 9120-WRITE-PRINT-LINE.
041600     ADD 1                            TO PAGE-COUNT.
041700     MOVE 6                           TO LINE-COUNT.
041800*---------------------------------------------------------------*
041900 9110-WRITE-TOP-OF-PAGE.
042000*---------------------------------------------------------------*
042100     WRITE PRINT-RECORD
042200         AFTER ADVANCING TOP-OF-FORM.
042300     MOVE SPACE                      TO PRINT-LINE.
042400*---------------------------------------------------------------*
042500 9120-WRITE-PRINT-LINE.
042600*---------------------------------------------------------------*
042700     WRITE PRINT-RECORD
042800         AFTER ADVANCING LINE-SPACEING.
042900     ADD LINE-SPACEING                TO LINE-COUNT.
043000     MOVE 1                           TO LINE-SPACEING.
043100     MOVE SPACE                      TO PRINT-LINE.
043200*---------------------------------------------------------------*
