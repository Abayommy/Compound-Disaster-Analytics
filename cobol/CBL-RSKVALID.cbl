000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    RSKVALID
000300* ORIGINAL AUTHOR: R. DELACRUZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/15/95 R. DELACRUZ    CREATED AS THE STANDALONE SELF-TEST     EOC-0077
000900*                         HARNESS FOR RSKENGIN, WRITTEN AT THE
001000*                         SAME TIME THE SCORING LOGIC WAS SPLIT
001100*                         OUT OF RSKASSES, REQUEST EOC-0077.
001200*                         SEEDED WITH THE HEAT-WAVE SCENARIO FROM
001300*                         THE ORIGINAL ANALYTICS PROTOTYPE.
001400* 11/30/98 R. DELACRUZ    CENTURY ROLLOVER REVIEW - NO DATE DATA   Y2K-REV
001500*                         IN THE SCENARIO, NO CHANGE REQUIRED.
001600* 04/08/02 S. MAYHEW      VALID-RISK-LEVELS AND VALID-RANGE       EOC-0103
001700*                         CHECKS CONFIRMED AGAINST THE EOC-0103
001800*                         THRESHOLD CHANGE IN RSKENGIN.
001900* 08/15/07 S. MAYHEW      ADDED THE PASS/FAIL SUMMARY COUNT AT    EOC-0144
002000*                         THE BOTTOM OF THE REPORT, REQUEST
002100*                         EOC-0144.
002110* 09/14/09 S. MAYHEW      2200- REWRITTEN TO SEARCH THE LEVEL     EOC-0155
002120*                         TABLE INSTEAD OF FOUR HAND-CODED
002130*                         COMPARES, REQUEST EOC-0155.
002200*---------------------------------------------------------------*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  RSKVALID.
002500 AUTHOR. R. DELACRUZ.
002600 INSTALLATION. EMERGENCY OPERATIONS CENTER - SYSTEMS.
002700 DATE-WRITTEN. 11/15/95.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*---------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003450 SPECIAL-NAMES.
003460     C01 IS TOP-OF-FORM.
003900*===============================================================*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------*
004300 COPY RSKLINK.
004400*---------------------------------------------------------------*
004500* THE ONE KNOWN SCENARIO - A HEAT WAVE WITH THE POWER GRID ALSO
004600* UNDER STRAIN.  HARD-CODED ON PURPOSE; THIS IS A SELF-TEST, NOT
004700* A PRODUCTION DRIVER.  R.DELACRUZ EOC-0077.
004800*---------------------------------------------------------------*
004900 01  WS-SCENARIO-LITERAL.
005000     05  WS-LIT-TEMPERATURE          PIC 9(03)V9(01)
005100                                                 VALUE 103.0.
005200     05  WS-LIT-PRECIPITATION        PIC 9(02)V9(02)
005300                                                 VALUE 00.10.
005400     05  WS-LIT-HUMIDITY             PIC 9(03)   VALUE 065.
005500     05  WS-LIT-POWER-DEMAND         PIC 9(05)   VALUE 01850.
005600     05  WS-LIT-SOIL-MOISTURE        PIC 9(03)   VALUE 030.
005610     05  FILLER                      PIC X(01).
005650*---------------------------------------------------------------*
005660* RAW-BYTES VIEW OF THE SCENARIO, ECHOED BACK ON THE REPORT SO
005670* THE INPUT BYTES ARE ON RECORD WITH THE PASS/FAIL LINES BELOW.
005680* R.DELACRUZ EOC-0077.
005685*---------------------------------------------------------------*
005690 01  WS-SCENARIO-LITERAL-ALT REDEFINES WS-SCENARIO-LITERAL.
005700     05  WS-SCENARIO-RAW             PIC X(20).
005710*---------------------------------------------------------------*
005800* VALID RISK-LEVEL VALUES, NAMED THEN RESHAPED INTO A TABLE SO
005900* 2200- CAN SEARCH THEM INSTEAD OF FOUR EQUAL COMPARES.  SAME
006000* IDIOM AS THE STATE-NAME TABLE SEARCH IN THE WEATHER REPORTING
006100* SUITE, REQUEST EOC-0155.
006200*---------------------------------------------------------------*
006300 01  WS-VALID-LEVELS-NAMED.
006400     05  WS-VL-LOW                   PIC X(08) VALUE 'LOW     '.
006500     05  WS-VL-MODERATE              PIC X(08) VALUE 'MODERATE'.
006600     05  WS-VL-HIGH                  PIC X(08) VALUE 'HIGH    '.
006700     05  WS-VL-EXTREME               PIC X(08) VALUE 'EXTREME '.
006750     05  FILLER                      PIC X(01).
006800 01  WS-VALID-LEVELS-ALT REDEFINES WS-VALID-LEVELS-NAMED.
006900     05  WS-VALID-LEVEL-TBL OCCURS 4 TIMES
006950                                     INDEXED BY WS-LEVEL-IDX
007000                                     PIC X(08).
007050     05  FILLER                      PIC X(01).
007100*---------------------------------------------------------------*
007200* PASS/FAIL SWITCHES FOR THE FOUR CHECKS, ALSO RESHAPED INTO A
007300* TABLE SO 2500- CAN TOTAL THE PASSES WITHOUT FOUR ADD VERBS.
007400*---------------------------------------------------------------*
007500 01  WS-CHECK-RESULTS.
007600     05  WS-CHECK-1-SW               PIC X(01) VALUE 'N'.
007700         88  WS-CHECK-1-PASS                   VALUE 'Y'.
007800     05  WS-CHECK-2-SW               PIC X(01) VALUE 'N'.
007900         88  WS-CHECK-2-PASS                   VALUE 'Y'.
008000     05  WS-CHECK-3-SW               PIC X(01) VALUE 'N'.
008100         88  WS-CHECK-3-PASS                   VALUE 'Y'.
008200     05  WS-CHECK-4-SW               PIC X(01) VALUE 'N'.
008300         88  WS-CHECK-4-PASS                   VALUE 'Y'.
008350     05  FILLER                      PIC X(01).
008400 01  WS-CHECK-RESULTS-ALT REDEFINES WS-CHECK-RESULTS.
008500     05  WS-CHECK-SW-TBL OCCURS 4 TIMES
008600                                     PIC X(01).
008650     05  FILLER                      PIC X(01).
008700*---------------------------------------------------------------*
008800 77  WS-LEVEL-MATCH-SW               PIC X(01) VALUE 'N'.
008900     88  WS-LEVEL-MATCH-FOUND                  VALUE 'Y'.
009000 77  WS-SLOT-IDX                     PIC 9(02) COMP VALUE 0.
009100 77  WS-PASS-COUNT                   PIC 9(02) COMP VALUE 0.
009200*===============================================================*
009300 PROCEDURE DIVISION.
009400*---------------------------------------------------------------*
009500 0000-MAIN-PROCESSING.
009600*---------------------------------------------------------------*
009700     PERFORM 1000-SETUP-SCENARIO.
009800     PERFORM 2000-RUN-SCENARIO.
009900     PERFORM 2100-CHECK-SCORE-PRESENT.
010000     PERFORM 2200-CHECK-LEVEL-VALID.
010100     PERFORM 2300-CHECK-RECOMMEND-PRESENT.
010200     PERFORM 2400-CHECK-CONFIDENCE-RANGE.
010300     PERFORM 2500-REPORT-RESULTS.
010400     GOBACK.
010500*---------------------------------------------------------------*
010600 1000-SETUP-SCENARIO.
010700*---------------------------------------------------------------*
010800     MOVE WS-LIT-TEMPERATURE         TO LK-TEMPERATURE.
010900     MOVE WS-LIT-PRECIPITATION       TO LK-PRECIPITATION.
011000     MOVE WS-LIT-HUMIDITY            TO LK-HUMIDITY.
011100     MOVE WS-LIT-POWER-DEMAND        TO LK-POWER-DEMAND.
011200     MOVE WS-LIT-SOIL-MOISTURE       TO LK-SOIL-MOISTURE.
011210     DISPLAY 'RSKVALID - SCENARIO ' WS-SCENARIO-RAW.
011300*---------------------------------------------------------------*
011400 2000-RUN-SCENARIO.
011500*---------------------------------------------------------------*
011600     CALL 'RSKENGIN' USING LK-RISK-PARAMETERS.
011700     DISPLAY 'RSKVALID - SCORE=' LK-RISK-SCORE
011800         ' LEVEL=' LK-RISK-LEVEL
011900         ' ANOM=' LK-ANOMALY-FLAG
012000         ' IMPACT=' LK-INFRA-IMPACT
012100         ' CONF=' LK-CONFIDENCE.
012200     DISPLAY 'RSKVALID - CODES=' LK-RECOMMENDATION-CODES.
012300*---------------------------------------------------------------*
012400 2100-CHECK-SCORE-PRESENT.
012500*---------------------------------------------------------------*
012600*    A RISK SCORE WAS PRODUCED - IT MUST FALL IN THE 0.000 TO
012700*    1.000 RANGE THE FORMULA CAPS IT TO.
012800*---------------------------------------------------------------*
012900     IF  LK-RISK-SCORE NOT > 1.000
013000         MOVE 'Y'                    TO WS-CHECK-1-SW
013100     ELSE
013200         MOVE 'N'                    TO WS-CHECK-1-SW
013300     END-IF.
013400     IF  WS-CHECK-1-PASS
013500         DISPLAY 'RSKVALID - CHECK 1 RISK SCORE PRESENT - PASS'
013600     ELSE
013700         DISPLAY 'RSKVALID - CHECK 1 RISK SCORE PRESENT - FAIL'
013800     END-IF.
013900*---------------------------------------------------------------*
014000 2200-CHECK-LEVEL-VALID.
014100*---------------------------------------------------------------*
014200*    RISK LEVEL MUST BE ONE OF THE FOUR CATEGORIES RSKENGIN IS
014300*    ALLOWED TO RETURN.  SEARCHED RATHER THAN SUBSCRIPTED, SAME
014350*    IDIOM AS THE STATE-NAME TABLE IN THE WEATHER REPORTING
014370*    SUITE, REQUEST EOC-0155.
014400*---------------------------------------------------------------*
014500     MOVE 'N'                        TO WS-LEVEL-MATCH-SW.
014600     SET WS-LEVEL-IDX               TO 1.
014650     SEARCH WS-VALID-LEVEL-TBL
014670         AT END
014680             MOVE 'N'                TO WS-LEVEL-MATCH-SW
014690         WHEN LK-RISK-LEVEL = WS-VALID-LEVEL-TBL(WS-LEVEL-IDX)
014700             MOVE 'Y'                TO WS-LEVEL-MATCH-SW
014710     END-SEARCH.
014900     MOVE WS-LEVEL-MATCH-SW           TO WS-CHECK-2-SW.
015000     IF  WS-CHECK-2-PASS
015100         DISPLAY 'RSKVALID - CHECK 2 RISK LEVEL VALID - PASS'
015200     ELSE
015300         DISPLAY 'RSKVALID - CHECK 2 RISK LEVEL VALID - FAIL'
015400     END-IF.
016100*---------------------------------------------------------------*
016200 2300-CHECK-RECOMMEND-PRESENT.
016300*---------------------------------------------------------------*
016400*    AT LEAST ONE TWO-CHAR RECOMMENDATION CODE WAS PRODUCED - THE
016500*    FIELD IS NOT ALL SPACES.
016600*---------------------------------------------------------------*
016700     IF  LK-RECOMMENDATION-CODES NOT = SPACES
016800         MOVE 'Y'                    TO WS-CHECK-3-SW
016900     ELSE
017000         MOVE 'N'                    TO WS-CHECK-3-SW
017100     END-IF.
017200     IF  WS-CHECK-3-PASS
017300         DISPLAY 'RSKVALID - CHECK 3 RECOMMENDATION CODE - PASS'
017400     ELSE
017500         DISPLAY 'RSKVALID - CHECK 3 RECOMMENDATION CODE - FAIL'
017600     END-IF.
017700*---------------------------------------------------------------*
017800 2400-CHECK-CONFIDENCE-RANGE.
017900*---------------------------------------------------------------*
018000*    CONFIDENCE MUST FALL BETWEEN 0 AND 1 INCLUSIVE - UNSIGNED
018100*    SO THE LOWER BOUND IS AUTOMATIC, ONLY THE CAP NEEDS TESTING.
018200*---------------------------------------------------------------*
018300     IF  LK-CONFIDENCE NOT > 1.000
018400         MOVE 'Y'                    TO WS-CHECK-4-SW
018500     ELSE
018600         MOVE 'N'                    TO WS-CHECK-4-SW
018700     END-IF.
018800     IF  WS-CHECK-4-PASS
018900         DISPLAY 'RSKVALID - CHECK 4 CONFIDENCE RANGE - PASS'
019000     ELSE
019100         DISPLAY 'RSKVALID - CHECK 4 CONFIDENCE RANGE - FAIL'
019200     END-IF.
019300*---------------------------------------------------------------*
019400 2500-REPORT-RESULTS.
019500*---------------------------------------------------------------*
019600     MOVE ZERO                       TO WS-PASS-COUNT.
019700     PERFORM 2510-TALLY-ONE-CHECK
019800         VARYING WS-SLOT-IDX FROM 1 BY 1 UNTIL WS-SLOT-IDX > 4.
019900     DISPLAY 'RSKVALID - ' WS-PASS-COUNT ' OF 4 CHECKS PASSED'.
020000     IF  WS-PASS-COUNT = 4
020100         MOVE ZERO                   TO RETURN-CODE
020200     ELSE
020300         MOVE 1                      TO RETURN-CODE
020400     END-IF.
020500*---------------------------------------------------------------*
020600 2510-TALLY-ONE-CHECK.
020700*---------------------------------------------------------------*
020800     IF  WS-CHECK-SW-TBL(WS-SLOT-IDX) = 'Y'
020900         ADD 1                       TO WS-PASS-COUNT
021000     END-IF.
021100*---------------------------------------------------------------*
