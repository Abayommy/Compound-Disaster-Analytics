000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    RSKENGIN
000300* ORIGINAL AUTHOR: T. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/11/93 T. OKAFOR      CREATED FOR THE EOC COMPOUND-RISK       EOC-0042
000900*                         SCORING PROJECT, REQUEST EOC-0042.
001000* 07/19/94 T. OKAFOR      ADDED DROUGHT STRESS AND HUMIDITY       EOC-0061
001100*                         FACTOR TERMS PER EOC-0061.
001200* 11/15/95 R. DELACRUZ    SPLIT OUT OF RSKASSES SO VALIDATION     EOC-0077
001300*                         HARNESS COULD CALL IT DIRECT, EOC-0077.
001400* 11/30/98 R. DELACRUZ    CENTURY ROLLOVER REVIEW - NO DATE MATH   Y2K-REV
001500*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
001600* 04/08/02 S. MAYHEW      INFRASTRUCTURE IMPACT THRESHOLDS MOVED  EOC-0103
001700*                         UP TO 1600/1800/1900 MW PER EOC-0103.
001750* 09/14/09 S. MAYHEW      AUDIT FOUND SCORE/CONFIDENCE WERE       EOC-0155
001760*                         MOVED TO THE 3-DECIMAL OUTPUT FIELDS
001770*                         INSTEAD OF ROUNDED - CHANGED 2700- AND
001780*                         3300- TO COMPUTE ROUNDED, EOC-0155.
001800*---------------------------------------------------------------*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  RSKENGIN.
002100 AUTHOR. T. OKAFOR.
002200 INSTALLATION. EMERGENCY OPERATIONS CENTER - SYSTEMS.
002300 DATE-WRITTEN. 02/11/93.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600*---------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003050 SPECIAL-NAMES.
003060     C01 IS TOP-OF-FORM.
003500*---------------------------------------------------------------*
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*---------------------------------------------------------------*
003900* INTERMEDIATE RISK FACTORS - RULES 1 THROUGH 11 OF THE SCORING
004000* SPECIFICATION.  CARRIED TO 4 DECIMALS, CAPPED AT 1.0 WHERE THE
004100* RULE SAYS MIN(1.0,X), ROUNDED ONLY WHEN MOVED TO THE OUTPUT.
004200*---------------------------------------------------------------*
004300 01  WS-RISK-FACTORS.
004400     05  WS-HEAT-RISK                PIC S9(1)V9(4) COMP.
004500     05  WS-INFRA-RISK                PIC S9(1)V9(4) COMP.
004600     05  WS-COMPOUND-MULT            PIC S9(1)V9(4) COMP.
004700     05  WS-FLOOD-RISK                PIC S9(1)V9(4) COMP.
004800     05  WS-DROUGHT-STRESS            PIC S9(1)V9(4) COMP.
004900     05  WS-HUMIDITY-FACTOR           PIC S9(1)V9(4) COMP.
005000     05  WS-SOIL-FACTOR               PIC S9(1)V9(4) COMP.
005100     05  WS-PRIMARY-RISK              PIC S9(1)V9(4) COMP.
005200     05  WS-INFRA-CONTRIB             PIC S9(1)V9(4) COMP.
005300     05  WS-ENVIRON-STRESS            PIC S9(1)V9(4) COMP.
005400     05  WS-TOTAL-SCORE-WORK          PIC S9(1)V9(4) COMP.
005450     05  WS-CONFIDENCE-WORK           PIC S9(1)V9(4) COMP.
005460     05  FILLER                      PIC X(01).
005600*---------------------------------------------------------------*
005700* ALTERNATE VIEW OF THE FACTOR BLOCK AS A TABLE, SO 2750- CAN
005800* LOOP THE TWELVE FACTORS AND CHECK EACH AGAINST ITS 0-1.0
005900* RANGE INSTEAD OF CODING TWELVE SEPARATE IF STATEMENTS.
005910* REQUEST EOC-0155.
006000*---------------------------------------------------------------*
006100 01  WS-RISK-FACTORS-ALT REDEFINES WS-RISK-FACTORS.
006200     05  WS-RISK-FACTOR-TBL OCCURS 12 TIMES
006300                                   PIC S9(1)V9(4) COMP.
006400*---------------------------------------------------------------*
006500 01  WS-WORK-FIELDS.
006600     05  WS-HEAT-EXCESS               PIC S9(3)V9(4) COMP.
006700     05  WS-POWER-EXCESS              PIC S9(5)V9(4) COMP.
006710     05  FILLER                      PIC X(01).
006800*---------------------------------------------------------------*
006900* ZONED VIEW OF A SINGLE FACTOR, USED ONLY BY 2750- TO PUT AN
007000* OUT-OF-RANGE FACTOR VALUE INTO A DISPLAYABLE FIELD FOR THE
007100* INTEGRITY MESSAGE - A COMP FIELD DISPLAYS AS A BIT PATTERN,
007120* NOT A NUMBER, REQUEST EOC-0155.
007200*---------------------------------------------------------------*
007300 01  WS-FACTOR-DISP-GROUP.
007400     05  WS-FACTOR-DISP-WHOLE         PIC 9(01).
007500     05  WS-FACTOR-DISP-FRACTION      PIC 9(04).
007510     05  FILLER                      PIC X(01).
007600 01  WS-FACTOR-DISP-ALT REDEFINES WS-FACTOR-DISP-GROUP.
007610     05  WS-FACTOR-DISP-DISP         PIC 9(05).
007620     05  FILLER                      PIC X(01).
007800*---------------------------------------------------------------*
007900* RECOMMENDATION CODE WORK TABLE - BUILT LEFT TO RIGHT, SPACE
008000* FILLED, THEN RESHAPED INTO THE 20-BYTE OUTPUT FIELD.
008100*---------------------------------------------------------------*
008200 01  WS-REC-CODE-WORK.
008300     05  WS-CODE-SLOT OCCURS 10 TIMES
008400                                     PIC X(02).
008450     05  FILLER                      PIC X(01).
008500 01  WS-REC-CODE-STRING REDEFINES WS-REC-CODE-WORK.
008510     05  WS-REC-CODE-DISP            PIC X(20).
008520     05  FILLER                      PIC X(01).
008700 77  WS-SLOT-IDX                     PIC 9(02) COMP.
008800*---------------------------------------------------------------*
008900 LINKAGE SECTION.
009000 COPY RSKLINK.
009100*---------------------------------------------------------------*
009200 PROCEDURE DIVISION USING LK-RISK-PARAMETERS.
009300*---------------------------------------------------------------*
009400 0000-MAIN-PROCESSING.
009500*---------------------------------------------------------------*
009600     PERFORM 2000-COMPUTE-HEAT-RISK.
009700     PERFORM 2100-COMPUTE-INFRA-RISK.
009800     PERFORM 2200-COMPUTE-COMPOUND-MULT.
009900     PERFORM 2300-COMPUTE-FLOOD-RISK.
010000     PERFORM 2400-COMPUTE-DROUGHT-STRESS.
010100     PERFORM 2500-COMPUTE-HUMIDITY-FACTOR.
010200     PERFORM 2600-COMPUTE-SOIL-FACTOR.
010300     PERFORM 2700-COMPUTE-TOTAL-SCORE.
010350     PERFORM 2750-VERIFY-FACTOR-RANGE.
010400     PERFORM 3000-DERIVE-RISK-LEVEL.
010500     PERFORM 3100-DETECT-ANOMALY.
010600     PERFORM 3200-ASSESS-INFRA-IMPACT.
010700     PERFORM 3300-COMPUTE-CONFIDENCE.
010800     PERFORM 4000-BUILD-RECOMMENDATIONS.
011200     GOBACK.
011300*---------------------------------------------------------------*
011400 2000-COMPUTE-HEAT-RISK.
011500*---------------------------------------------------------------*
011600*    RULE 1 - HEAT RISK, WITH THE TWO BONUS STEPS STACKING.
011700*---------------------------------------------------------------*
011800     IF  LK-TEMPERATURE < 95.0
011900         MOVE ZERO                   TO WS-HEAT-RISK
012000     ELSE
012100         COMPUTE WS-HEAT-EXCESS =
012200             (LK-TEMPERATURE - 95.0) / 15
012300         IF WS-HEAT-EXCESS > 1.0
012400             MOVE 1.0                TO WS-HEAT-RISK
012500         ELSE
012600             MOVE WS-HEAT-EXCESS     TO WS-HEAT-RISK
012700         END-IF
012800     END-IF.
012900     IF  LK-TEMPERATURE >= 100.0
013000         ADD 0.2                     TO WS-HEAT-RISK
013100         IF WS-HEAT-RISK > 1.0
013200             MOVE 1.0                TO WS-HEAT-RISK
013300         END-IF
013400     END-IF.
013500     IF  LK-TEMPERATURE >= 105.0
013600         ADD 0.3                     TO WS-HEAT-RISK
013700         IF WS-HEAT-RISK > 1.0
013800             MOVE 1.0                TO WS-HEAT-RISK
013900         END-IF
014000     END-IF.
014100*---------------------------------------------------------------*
014200 2100-COMPUTE-INFRA-RISK.
014300*---------------------------------------------------------------*
014400*    RULE 2 - INFRASTRUCTURE RISK FROM POWER DEMAND.
014500*---------------------------------------------------------------*
014600     IF  LK-POWER-DEMAND < 1800
014700         MOVE ZERO                   TO WS-INFRA-RISK
014800     ELSE
014900         COMPUTE WS-POWER-EXCESS =
015000             (LK-POWER-DEMAND - 1800) / 400
015100         IF WS-POWER-EXCESS > 1.0
015200             MOVE 1.0                TO WS-INFRA-RISK
015300         ELSE
015400             MOVE WS-POWER-EXCESS    TO WS-INFRA-RISK
015500         END-IF
015600     END-IF.
015700*---------------------------------------------------------------*
015800 2200-COMPUTE-COMPOUND-MULT.
015900*---------------------------------------------------------------*
016000*    RULE 3 - COMPOUND MULTIPLIER.
016100*---------------------------------------------------------------*
016200     IF  WS-HEAT-RISK > 0.5 AND WS-INFRA-RISK > 0.5
016300         MOVE 1.5                    TO WS-COMPOUND-MULT
016400     ELSE
016500         MOVE 1.0                    TO WS-COMPOUND-MULT
016600     END-IF.
016700*---------------------------------------------------------------*
016800 2300-COMPUTE-FLOOD-RISK.
016900*---------------------------------------------------------------*
017000*    RULE 4 - FLOOD RISK FROM PRECIPITATION.
017100*---------------------------------------------------------------*
017200     IF  LK-PRECIPITATION < 2.00
017300         MOVE ZERO                   TO WS-FLOOD-RISK
017400     ELSE
017500         COMPUTE WS-FLOOD-RISK = LK-PRECIPITATION / 5.0
017600         IF WS-FLOOD-RISK > 1.0
017700             MOVE 1.0                TO WS-FLOOD-RISK
017800         END-IF
017900     END-IF.
018000*---------------------------------------------------------------*
018100 2400-COMPUTE-DROUGHT-STRESS.
018200*---------------------------------------------------------------*
018300*    RULE 5 - DROUGHT STRESS. NOTE STRICT > 95.0 HERE, UNLIKE
018400*    THE >= 95.0 USED FOR HEAT RISK IN RULE 1.
018500*---------------------------------------------------------------*
018600     IF  LK-TEMPERATURE > 95.0 AND LK-PRECIPITATION < 0.50
018700         MOVE 0.3                    TO WS-DROUGHT-STRESS
018800     ELSE
018900         MOVE ZERO                   TO WS-DROUGHT-STRESS
019000     END-IF.
019100*---------------------------------------------------------------*
019200 2500-COMPUTE-HUMIDITY-FACTOR.
019300*---------------------------------------------------------------*
019400*    RULE 6 - HUMIDITY FACTOR.
019500*---------------------------------------------------------------*
019600     IF  LK-TEMPERATURE > 90.0 AND LK-HUMIDITY > 70
019700         MOVE 1.3                    TO WS-HUMIDITY-FACTOR
019800     ELSE
019900         MOVE 1.0                    TO WS-HUMIDITY-FACTOR
020000     END-IF.
020100*---------------------------------------------------------------*
020200 2600-COMPUTE-SOIL-FACTOR.
020300*---------------------------------------------------------------*
020400*    RULE 7 - SOIL FACTOR.
020500*---------------------------------------------------------------*
020600     IF  LK-SOIL-MOISTURE < 20
020700         MOVE 1.2                    TO WS-SOIL-FACTOR
020800     ELSE
020900         MOVE 1.0                    TO WS-SOIL-FACTOR
021000     END-IF.
021100*---------------------------------------------------------------*
021200 2700-COMPUTE-TOTAL-SCORE.
021300*---------------------------------------------------------------*
021400*    RULES 8 THROUGH 11 - COMBINE THE FACTORS ABOVE INTO THE
021500*    FINAL COMPOUND RISK SCORE, CAPPED AT 1.0 AND ROUNDED TO
021600*    THREE DECIMALS FOR THE OUTPUT RECORD.
021700*---------------------------------------------------------------*
021800     IF  WS-HEAT-RISK > WS-FLOOD-RISK
021900         MOVE WS-HEAT-RISK           TO WS-PRIMARY-RISK
022000     ELSE
022100         MOVE WS-FLOOD-RISK          TO WS-PRIMARY-RISK
022200     END-IF.
022300     COMPUTE WS-INFRA-CONTRIB = WS-INFRA-RISK * 0.6.
022400     COMPUTE WS-ENVIRON-STRESS =
022500         (WS-DROUGHT-STRESS
022600             + (WS-HUMIDITY-FACTOR - 1.0)
022700             + (WS-SOIL-FACTOR - 1.0)) * 0.3.
022800     COMPUTE WS-TOTAL-SCORE-WORK ROUNDED =
022900         (WS-PRIMARY-RISK + WS-INFRA-CONTRIB + WS-ENVIRON-STRESS)
023000             * WS-COMPOUND-MULT.
023100     IF  WS-TOTAL-SCORE-WORK > 1.0
023200         MOVE 1.0                    TO WS-TOTAL-SCORE-WORK
023300     END-IF.
023350*    SCORE IS CARRIED AT 4 DECIMALS ABOVE; THE OUTPUT FIELD IS
023360*    ONLY 3, SO THIS MUST COMPUTE ROUNDED RATHER THAN MOVE -
023370*    A PLAIN MOVE TRUNCATES THE LOW-ORDER DIGIT INSTEAD OF
023380*    ROUNDING IT, REQUEST EOC-0155.
023400     COMPUTE LK-RISK-SCORE ROUNDED = WS-TOTAL-SCORE-WORK.
023500*---------------------------------------------------------------*
023410 2750-VERIFY-FACTOR-RANGE.
023420*---------------------------------------------------------------*
023430*    DEFENSIVE CHECK - EVERY FACTOR ABOVE IS SUPPOSED TO LAND
023440*    BETWEEN 0 AND 1.0 BY CONSTRUCTION.  WALK THE TABLE VIEW OF
023450*    THE FACTOR BLOCK AND DISPLAY AN INTEGRITY MESSAGE FOR ANY
023460*    SLOT THAT DOES NOT, SO A BAD UPSTREAM EDIT SHOWS UP ON THE
023470*    JOB LOG INSTEAD OF SILENTLY SKEWING THE SCORE.  S.MAYHEW
023480*    REQUEST EOC-0155.
023490*---------------------------------------------------------------*
023492     PERFORM 2751-CHECK-ONE-FACTOR
023494         VARYING WS-SLOT-IDX FROM 1 BY 1
023496         UNTIL WS-SLOT-IDX > 12.
023498*---------------------------------------------------------------*
023502 2751-CHECK-ONE-FACTOR.
023504*---------------------------------------------------------------*
023506     IF  WS-RISK-FACTOR-TBL(WS-SLOT-IDX) < 0
023508         OR WS-RISK-FACTOR-TBL(WS-SLOT-IDX) > 1.0
023510         MOVE WS-RISK-FACTOR-TBL(WS-SLOT-IDX)
023511             TO WS-FACTOR-DISP-GROUP
023512         DISPLAY 'RSKENGIN - FACTOR OUT OF RANGE SLOT '
023514             WS-SLOT-IDX ' VALUE ' WS-FACTOR-DISP-DISP
023516     END-IF.
023518*---------------------------------------------------------------*
023600 3000-DERIVE-RISK-LEVEL.
023700*---------------------------------------------------------------*
023800     EVALUATE TRUE
023900         WHEN WS-TOTAL-SCORE-WORK >= 0.8
024000             MOVE 'EXTREME '         TO LK-RISK-LEVEL
024100         WHEN WS-TOTAL-SCORE-WORK >= 0.6
024200             MOVE 'HIGH    '         TO LK-RISK-LEVEL
024300         WHEN WS-TOTAL-SCORE-WORK >= 0.3
024400             MOVE 'MODERATE'         TO LK-RISK-LEVEL
024500         WHEN OTHER
024600             MOVE 'LOW     '         TO LK-RISK-LEVEL
024700     END-EVALUATE.
024800*---------------------------------------------------------------*
024900 3100-DETECT-ANOMALY.
025000*---------------------------------------------------------------*
025100     IF  LK-TEMPERATURE > 103.0
025200     OR  LK-PRECIPITATION > 4.00
025300     OR  LK-POWER-DEMAND > 1900
025400     OR (LK-TEMPERATURE > 100.0 AND LK-HUMIDITY > 80)
025500     OR (LK-TEMPERATURE > 95.0  AND LK-PRECIPITATION > 3.00)
025600         MOVE 'Y'                    TO LK-ANOMALY-FLAG
025700     ELSE
025800         MOVE 'N'                    TO LK-ANOMALY-FLAG
025900     END-IF.
026000*---------------------------------------------------------------*
026100 3200-ASSESS-INFRA-IMPACT.
026200*---------------------------------------------------------------*
026300*    EVALUATED IN DESCENDING ORDER, STRICT GREATER-THAN.
026400*---------------------------------------------------------------*
026500     EVALUATE TRUE
026600         WHEN LK-POWER-DEMAND > 1900
026700             MOVE 'CRITICAL'         TO LK-INFRA-IMPACT
026800         WHEN LK-POWER-DEMAND > 1800
026900             MOVE 'HIGH    '         TO LK-INFRA-IMPACT
027000         WHEN LK-POWER-DEMAND > 1600
027100             MOVE 'MODERATE'         TO LK-INFRA-IMPACT
027200         WHEN OTHER
027300             MOVE 'LOW     '         TO LK-INFRA-IMPACT
027400     END-EVALUATE.
027500*---------------------------------------------------------------*
027600 3300-COMPUTE-CONFIDENCE.
027700*---------------------------------------------------------------*
027800     COMPUTE WS-CONFIDENCE-WORK ROUNDED =
027900         0.7 + (WS-TOTAL-SCORE-WORK * 0.25).
028000     IF  WS-CONFIDENCE-WORK > 0.95
028100         MOVE 0.95                   TO WS-CONFIDENCE-WORK
028200     END-IF.
028250*    SAME ROUNDING FIX AS 2700- ABOVE - COMPUTE ROUNDED INTO THE
028260*    3-DECIMAL OUTPUT FIELD, REQUEST EOC-0155.
028300     COMPUTE LK-CONFIDENCE ROUNDED = WS-CONFIDENCE-WORK.
028400*---------------------------------------------------------------*
028500 4000-BUILD-RECOMMENDATIONS.
028600*---------------------------------------------------------------*
028700     MOVE SPACES                     TO WS-REC-CODE-WORK.
028800     MOVE ZERO                       TO WS-SLOT-IDX.
028900     PERFORM 4100-APPLY-LEVEL-SET.
029000     PERFORM 4200-APPLY-ADDON-CODES.
029100     MOVE WS-REC-CODE-DISP         TO LK-RECOMMENDATION-CODES.
029200*---------------------------------------------------------------*
029300 4100-APPLY-LEVEL-SET.
029400*---------------------------------------------------------------*
029500*    LEVEL SET IN ASCENDING CODE ORDER. LOW PRODUCES NO LEVEL
029600*    CODES, ONLY THE ADD-ONS APPLIED IN 4200-.
029700*---------------------------------------------------------------*
029800     EVALUATE LK-RISK-LEVEL
029900         WHEN 'EXTREME '
030000             PERFORM 4111-SET-CODE-E1
030100             PERFORM 4112-SET-CODE-E2
030200             PERFORM 4113-SET-CODE-E3
030300             PERFORM 4114-SET-CODE-E4
030400             PERFORM 4115-SET-CODE-E5
030500             PERFORM 4116-SET-CODE-E6
030600         WHEN 'HIGH    '
030700             PERFORM 4121-SET-CODE-H1
030800             PERFORM 4122-SET-CODE-H2
030900             PERFORM 4123-SET-CODE-H3
031000             PERFORM 4124-SET-CODE-H4
031100             PERFORM 4125-SET-CODE-H5
031200         WHEN 'MODERATE'
031300             PERFORM 4131-SET-CODE-M1
031400             PERFORM 4132-SET-CODE-M2
031500             PERFORM 4133-SET-CODE-M3
031600             PERFORM 4134-SET-CODE-M4
031700         WHEN OTHER
031800             CONTINUE
031900     END-EVALUATE.
032000*---------------------------------------------------------------*
032100 4111-SET-CODE-E1.
032200     ADD 1 TO WS-SLOT-IDX.
032300     MOVE 'E1' TO WS-CODE-SLOT(WS-SLOT-IDX).
032400 4112-SET-CODE-E2.
032500     ADD 1 TO WS-SLOT-IDX.
032600     MOVE 'E2' TO WS-CODE-SLOT(WS-SLOT-IDX).
032700 4113-SET-CODE-E3.
032800     ADD 1 TO WS-SLOT-IDX.
032900     MOVE 'E3' TO WS-CODE-SLOT(WS-SLOT-IDX).
033000 4114-SET-CODE-E4.
033100     ADD 1 TO WS-SLOT-IDX.
033200     MOVE 'E4' TO WS-CODE-SLOT(WS-SLOT-IDX).
033300 4115-SET-CODE-E5.
033400     ADD 1 TO WS-SLOT-IDX.
033500     MOVE 'E5' TO WS-CODE-SLOT(WS-SLOT-IDX).
033600 4116-SET-CODE-E6.
033700     ADD 1 TO WS-SLOT-IDX.
033800     MOVE 'E6' TO WS-CODE-SLOT(WS-SLOT-IDX).
033900*---------------------------------------------------------------*
034000 4121-SET-CODE-H1.
034100     ADD 1 TO WS-SLOT-IDX.
034200     MOVE 'H1' TO WS-CODE-SLOT(WS-SLOT-IDX).
034300 4122-SET-CODE-H2.
034400     ADD 1 TO WS-SLOT-IDX.
034500     MOVE 'H2' TO WS-CODE-SLOT(WS-SLOT-IDX).
034600 4123-SET-CODE-H3.
034700     ADD 1 TO WS-SLOT-IDX.
034800     MOVE 'H3' TO WS-CODE-SLOT(WS-SLOT-IDX).
034900 4124-SET-CODE-H4.
035000     ADD 1 TO WS-SLOT-IDX.
035100     MOVE 'H4' TO WS-CODE-SLOT(WS-SLOT-IDX).
035200 4125-SET-CODE-H5.
035300     ADD 1 TO WS-SLOT-IDX.
035400     MOVE 'H5' TO WS-CODE-SLOT(WS-SLOT-IDX).
035500*---------------------------------------------------------------*
035600 4131-SET-CODE-M1.
035700     ADD 1 TO WS-SLOT-IDX.
035800     MOVE 'M1' TO WS-CODE-SLOT(WS-SLOT-IDX).
035900 4132-SET-CODE-M2.
036000     ADD 1 TO WS-SLOT-IDX.
036100     MOVE 'M2' TO WS-CODE-SLOT(WS-SLOT-IDX).
036200 4133-SET-CODE-M3.
036300     ADD 1 TO WS-SLOT-IDX.
036400     MOVE 'M3' TO WS-CODE-SLOT(WS-SLOT-IDX).
036500 4134-SET-CODE-M4.
036600     ADD 1 TO WS-SLOT-IDX.
036700     MOVE 'M4' TO WS-CODE-SLOT(WS-SLOT-IDX).
036800*---------------------------------------------------------------*
036900 4200-APPLY-ADDON-CODES.
037000*---------------------------------------------------------------*
037100*    CONDITIONAL ADD-ONS, APPENDED REGARDLESS OF LEVEL, IN THE
037200*    FIXED ORDER X1, X2, X3.
037300*---------------------------------------------------------------*
037400     IF  LK-TEMPERATURE > 100.0
037500         ADD 1 TO WS-SLOT-IDX
037600         MOVE 'X1' TO WS-CODE-SLOT(WS-SLOT-IDX)
037700     END-IF.
037800     IF  LK-POWER-DEMAND > 1850
037900         ADD 1 TO WS-SLOT-IDX
038000         MOVE 'X2' TO WS-CODE-SLOT(WS-SLOT-IDX)
038100     END-IF.
038200     IF  LK-PRECIPITATION > 3.00
038300         ADD 1 TO WS-SLOT-IDX
038400         MOVE 'X3' TO WS-CODE-SLOT(WS-SLOT-IDX)
038500     END-IF.
038600*---------------------------------------------------------------*
