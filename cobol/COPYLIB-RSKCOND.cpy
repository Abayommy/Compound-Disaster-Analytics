000100*---------------------------------------------------------------*
000200* COPYLIB:  RSKCOND
000300* PURPOSE:  DAILY CONDITIONS RECORD - INPUT TO THE RISK BATCH.
000400*           ONE RECORD PER OBSERVATION DAY, ARRIVAL ORDER, NO KEY.
000500*---------------------------------------------------------------*
000600 01  CD-CONDITIONS-RECORD.
000700     05  CD-OBS-DATE                 PIC X(08).
000800     05  CD-TEMPERATURE              PIC 9(03)V9(01).
000900     05  CD-PRECIPITATION            PIC 9(02)V9(02).
001000     05  CD-HUMIDITY                 PIC 9(03).
001100     05  CD-POWER-DEMAND             PIC 9(05).
001200     05  CD-SOIL-MOISTURE            PIC 9(03).
001300     05  FILLER                      PIC X(08).
001400*---------------------------------------------------------------*
001500* ALTERNATE VIEW - OBS-DATE BROKEN OUT TO YY/MM/DD FOR THE
001600* PEAK-DATE AND REPORT-DATE MOVES IN CBL-RSKASSES.
001700*---------------------------------------------------------------*
001800 01  CD-CONDITIONS-DATE-ALT REDEFINES CD-CONDITIONS-RECORD.
001900     05  CD-OBS-YYYY                 PIC 9(04).
002000     05  CD-OBS-MM                   PIC 9(02).
002100     05  CD-OBS-DD                   PIC 9(02).
002200     05  FILLER                      PIC X(27).
