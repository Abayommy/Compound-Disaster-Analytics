000100*---------------------------------------------------------------*
000200* COPYLIB:  PRINTCTL
000300* PURPOSE:  STANDARD PAGE/LINE CONTROL FIELDS AND THE CURRENT-DATE
000400*           BREAKDOWN USED BY EVERY PRINT-FILE PROGRAM IN THIS
000500*           SHOP.
000600*---------------------------------------------------------------*
000700 01  PRINT-CONTROL-FIELDS.
000800     05  PAGE-COUNT                  PIC 9(04) COMP VALUE 1.
000900     05  LINE-COUNT                  PIC 9(04) COMP VALUE 99.
001000     05  LINES-ON-PAGE                PIC 9(04) COMP VALUE 55.
001100     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
001150     05  FILLER                      PIC X(01).
001200*---------------------------------------------------------------*
001300 01  WS-CURRENT-DATE-DATA.
001400     05  WS-CURRENT-YEAR             PIC 9(04).
001500     05  WS-CURRENT-MONTH            PIC 9(02).
001600     05  WS-CURRENT-DAY              PIC 9(02).
001700     05  WS-CURRENT-HOUR             PIC 9(02).
001800     05  WS-CURRENT-MINUTE           PIC 9(02).
001900     05  WS-CURRENT-SECOND           PIC 9(02).
002000     05  WS-CURRENT-HUNDREDTH        PIC 9(02).
002100     05  WS-CURRENT-GMT-SIGN         PIC X(01).
002200     05  WS-CURRENT-GMT-OFFSET       PIC 9(04).
002250     05  FILLER                      PIC X(01).
