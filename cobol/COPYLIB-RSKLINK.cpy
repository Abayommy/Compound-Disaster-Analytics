000100*---------------------------------------------------------------*
000200* COPYLIB:  RSKLINK
000300* PURPOSE:  PARAMETER BLOCK PASSED ON THE CALL TO RSKENGIN.
000400*           SHARED BY THE CALLER (RSKASSES/RSKVALID LINKAGE OR
000500*           WORKING-STORAGE) AND THE CALLEE (RSKENGIN LINKAGE).
000600*---------------------------------------------------------------*
000700 01  LK-RISK-PARAMETERS.
000800*---------------------------------------------------------------*
000900*    INPUT  - RAW DAILY CONDITIONS, MOVED IN BY THE CALLER.
001000*---------------------------------------------------------------*
001100     05  LK-TEMPERATURE              PIC 9(03)V9(01).
001200     05  LK-PRECIPITATION            PIC 9(02)V9(02).
001300     05  LK-HUMIDITY                 PIC 9(03).
001400     05  LK-POWER-DEMAND             PIC 9(05).
001500     05  LK-SOIL-MOISTURE            PIC 9(03).
001600*---------------------------------------------------------------*
001700*    OUTPUT - SCORED RESULTS, MOVED OUT BY THE ENGINE.
001800*---------------------------------------------------------------*
001900     05  LK-RISK-SCORE               PIC 9(01)V9(03).
002000     05  LK-RISK-LEVEL               PIC X(08).
002100     05  LK-ANOMALY-FLAG             PIC X(01).
002200     05  LK-INFRA-IMPACT             PIC X(08).
002300     05  LK-CONFIDENCE               PIC 9(01)V9(03).
002400     05  LK-RECOMMENDATION-CODES     PIC X(20).
002500     05  FILLER                      PIC X(01).
