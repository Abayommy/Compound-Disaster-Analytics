000100*---------------------------------------------------------------*
000200* COPYLIB:  RSKASMT
000300* PURPOSE:  SCORED ASSESSMENT RECORD - OUTPUT OF THE RISK BATCH.
000400*           ONE RECORD WRITTEN PER CONDITIONS-RECORD READ.
000500*---------------------------------------------------------------*
000600 01  AR-ASSESSMENT-RECORD.
000700     05  AR-OBS-DATE                 PIC X(08).
000800     05  AR-RISK-SCORE               PIC 9(01)V9(03).
000900     05  AR-RISK-LEVEL               PIC X(08).
001000     05  AR-ANOMALY-FLAG             PIC X(01).
001100     05  AR-INFRA-IMPACT             PIC X(08).
001200     05  AR-CONFIDENCE               PIC 9(01)V9(03).
001300     05  AR-RECOMMENDATION-CODES     PIC X(20).
001400     05  FILLER                      PIC X(27).
001500*---------------------------------------------------------------*
001600* ALTERNATE VIEW - RECOMMENDATION-CODES AS A 10-OCCURRENCE TABLE
001700* OF TWO-CHARACTER CODES, USED WHEN THE ENGINE BUILDS THE LIST.
001800*---------------------------------------------------------------*
001900 01  AR-ASSESSMENT-CODES-ALT REDEFINES AR-ASSESSMENT-RECORD.
002000     05  FILLER                      PIC X(33).
002100     05  AR-REC-CODE-TBL OCCURS 10 TIMES
002200                                     PIC X(02).
002300     05  FILLER                      PIC X(27).
